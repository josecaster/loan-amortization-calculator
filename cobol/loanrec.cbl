000000*THIS LAYOUT IS COPIED INTO AMORT2500 AND INTO ANY JOB THAT
000100*BUILDS A LOAN-TO-BE-AMORTIZED RECORD FOR THE NIGHTLY RUN.
000200*ONE LN1100-REC PER LOAN -- THE EARLY-PAYMENT AND PRODUCT
000300*CHILD ROWS RIDE ALONG IN THE SAME PHYSICAL RECORD AS OCCURS
000400*TABLES, THE SAME WAY OTHER MASTER RECORDS IN THIS SHOP CARRY
000500*THEIR SUB-TABLES.
000600*
000700*2019 SSM  ADDED PER LOAN SERVICING REQUEST 4471 -- LOAN
000800*          CALC REWRITE, SEE AMORT2500.
000900*
001000 01  LN1100-REC.
001100     05  LN1100-LOAN-AMOUNT          PIC S9(13)V99 COMP-3.
001200     05  LN1100-LOAN-AMOUNT-R REDEFINES LN1100-LOAN-AMOUNT
001300                                 PIC X(8).
001400     05  LN1100-LOAN-RATE            PIC S9(3)V9(4) COMP-3.
001500     05  LN1100-LOAN-RATE-R REDEFINES LN1100-LOAN-RATE
001600                                 PIC X(4).
001700     05  LN1100-LOAN-TERM            PIC S9(4)     COMP-3.
001800     05  LN1100-LOAN-TYPE            PIC X(1).
001900         88  LN1100-TYPE-ANNUITY         VALUE 'A'.
002000         88  LN1100-TYPE-FIXED           VALUE 'F'.
002100     05  LN1100-1ST-PYMT-DATE.
002200         10  LN1100-1ST-PYMT-YYYY    PIC 9(4).
002300         10  LN1100-1ST-PYMT-MM      PIC 9(2).
002400         10  LN1100-1ST-PYMT-DD      PIC 9(2).
002500     05  LN1100-1ST-PYMT-DATE-N REDEFINES LN1100-1ST-PYMT-DATE
002600                                      PIC 9(8).
002700     05  LN1100-TAX-PERCENTAGE       PIC S9(3)V99  COMP-3.
002800     05  LN1100-TAX-TYPE             PIC X(1).
002900         88  LN1100-TAX-INTEREST-ONLY    VALUE 'I'.
003000         88  LN1100-TAX-PRINCIPAL-ONLY   VALUE 'P'.
003100         88  LN1100-TAX-BOTH             VALUE 'B'.
003200     05  LN1100-TAX-DEDUCT-FLAG      PIC X(1).
003300         88  LN1100-TAX-INCLUDED         VALUE 'Y'.
003400         88  LN1100-TAX-EXCLUDED         VALUE 'N'.
003500         88  LN1100-TAX-NOT-SET          VALUE SPACE.
003600     05  LN1100-EARLY-PYMT-COUNT     PIC 9(3).
003700     05  LN1100-PRODUCT-COUNT        PIC 9(3).
003800     05  FILLER                      PIC X(15).
003900*--------------------------------------------------------------
004000*    EARLY / ADDITIONAL PAYMENT TABLE -- LOADED FROM THE
004100*    EP-RECORDS THAT FOLLOW THE LOAN HEADER ON LOAN-FILE.
004200*    480 ENTRIES COVERS A 40 YEAR MONTHLY SCHEDULE, WHICH IS
004300*    THE LONGEST TERM SERVICING WILL WRITE A NOTE FOR.
004400*--------------------------------------------------------------
004500     05  LN1100-EARLY-PAYMENT-TABLE OCCURS 480 TIMES
004600             INDEXED BY EP-IDX.
004700         10  EP1100-PYMT-NUMBER      PIC S9(4).
004800         10  EP1100-AMOUNT           PIC S9(13)V99 COMP-3.
004900         10  EP1100-STRATEGY         PIC X(1).
005000             88  EP1100-DECREASE-TERM        VALUE 'T'.
005100             88  EP1100-DECREASE-MTH-PYMT    VALUE 'M'.
005200         10  EP1100-REPEAT-STRATEGY  PIC X(1).
005300             88  EP1100-SINGLE               VALUE 'S'.
005400             88  EP1100-REPEAT-TO-MONTH-SW   VALUE 'C'.
005500         10  EP1100-REPEAT-TO-MONTH  PIC 9(4).
005600         10  EP1100-IN-USE-SW        PIC X(1).
005700             88  EP1100-SLOT-IN-USE          VALUE 'Y'.
005800         10  FILLER                  PIC X(4).
005900*--------------------------------------------------------------
006000*    PRODUCT / ITEM ALLOCATION TABLE -- CARRIED THROUGH FOR
006100*    REPORTING ONLY, PER LOAN SERVICING REQUEST 4471 NOTES;
006200*    NO CALCULATOR IN AMORT2500 CONSUMES THESE AMOUNTS.
006300*--------------------------------------------------------------
006400     05  LN1100-PRODUCT-TABLE OCCURS 050 TIMES
006500             INDEXED BY PR-IDX.
006600         10  PR1100-ITEM-ID          PIC X(20).
006700         10  PR1100-ITEM-NAME        PIC X(40).
006800         10  PR1100-ITEM-AMOUNT      PIC S9(13)V99 COMP-3.
006900         10  PR1100-ITEM-TAX         PIC S9(3)V99  COMP-3.
007000         10  FILLER                  PIC X(5).
