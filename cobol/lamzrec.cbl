000000*LOAN-AMORTIZATION TOTALS RECORD -- ONE PER LOAN, WRITTEN TO
000100*LAMZ-FILE AFTER THE LAST MP-REC FOR THE LOAN.  SMALL FLAT
000200*RECORD, SAME AS ANY OTHER ONE-LINE TOTALS RECORD THIS SHOP
000300*WRITES AT THE END OF A RUN -- TOTAL PAYMENT, TOTAL
000400*OVERPAYMENT, AND THE NUMBER OF PAYMENTS WRITTEN FOR THE NOTE.
000500*
000600*2019 SSM  NEW FOR LOAN SERVICING REQUEST 4471.
000700*2026 EJ   REQ 4471-D -- ADDED THE -R REDEFINES ON THE TWO
000800*          PACKED TOTALS, SAME AS WE CARRY ON LOANREC/MPAYREC,
000900*          SO A DUMP OF A BAD LAMZ-FILE RECORD CAN BE READ
001000*          BYTE FOR BYTE WITHOUT UNPACKING IT BY HAND.
001100*
001200 01  LZ-REC.
001300     10  LZ-MONTHLY-PAYMENT-AMOUNT   PIC S9(13)V99 COMP-3.
001400     10  LZ-MONTHLY-PAYMENT-AMT-R REDEFINES
001500             LZ-MONTHLY-PAYMENT-AMOUNT PIC X(8).
001600     10  LZ-OVERPAYMENT-AMOUNT       PIC S9(13)V99 COMP-3.
001700     10  LZ-OVERPAYMENT-AMOUNT-R REDEFINES
001800             LZ-OVERPAYMENT-AMOUNT    PIC X(8).
001900     10  LZ-PAYMENT-COUNT            PIC 9(4).
002000     10  LZ-PAYMENT-COUNT-R REDEFINES LZ-PAYMENT-COUNT PIC X(4).
002100     10  FILLER                      PIC X(5).
