000000*MONTHLY-PAYMENT DETAIL RECORD -- ONE PER SCHEDULED PAYMENT,
000100*WRITTEN BY AMORT2500 IN MONTH-NUMBER ORDER.  LAYOUT FOLLOWS
000200*THE SAME GROUPED-05 SHAPE THIS SHOP USES ON ITS OTHER OUTPUT
000300*RECORDS.
000400*
000500*2019 SSM  NEW FOR LOAN SERVICING REQUEST 4471.
000600*2020 SSM  REQ 4471-B -- SPLIT TAX OUT OF MP-AMOUNT-FIELDS
000700*          INTO ITS OWN GROUP SO THE PRINT PROGRAM CAN SKIP
000800*          IT WHEN TAX-TYPE IS NOT SET.
000900*
001000 01  MP-REC.
001100     05  MP-SCHEDULE-KEY-FIELDS.
001200         10  MP-MONTH-NUMBER         PIC 9(4).
001300         10  MP-PAYMENT-DATE.
001400             15  MP-PAYMENT-YYYY     PIC 9(4).
001500             15  MP-PAYMENT-MM       PIC 9(2).
001600             15  MP-PAYMENT-DD       PIC 9(2).
001700         10  MP-PAYMENT-DATE-N REDEFINES MP-PAYMENT-DATE
001800                                     PIC 9(8).
001900         10  FILLER                  PIC X(10).
002000     05  MP-AMOUNT-FIELDS.
002100         10  MP-LOAN-BALANCE-AMOUNT  PIC S9(13)V99 COMP-3.
002200         10  MP-LOAN-BALANCE-AMT-R REDEFINES MP-LOAN-BALANCE-AMOUNT
002300                                     PIC X(8).
002400         10  MP-DEBT-PAYMENT-AMOUNT  PIC S9(13)V99 COMP-3.
002500         10  MP-INTEREST-PAYMENT-AMT PIC S9(13)V99 COMP-3.
002600         10  MP-PAYMENT-AMOUNT       PIC S9(13)V99 COMP-3.
002700         10  MP-ADDITIONAL-PYMT-AMT  PIC S9(13)V99 COMP-3.
002800         10  FILLER                  PIC X(10).
002900     05  MP-TAX-FIELDS.
003000         10  MP-TAX-AMOUNT           PIC S9(13)V99 COMP-3.
003100         10  MP-TAX-AMOUNT-R REDEFINES MP-TAX-AMOUNT PIC X(8).
003200         10  MP-INTEREST-TAX-AMOUNT  PIC S9(13)V99 COMP-3.
003300         10  MP-PRINCIPAL-TAX-AMOUNT PIC S9(13)V99 COMP-3.
003400         10  FILLER                  PIC X(20).
