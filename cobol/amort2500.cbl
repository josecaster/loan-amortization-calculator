000000 IDENTIFICATION DIVISION.
000100 PROGRAM-ID.    AMORT2500.
000200 AUTHOR.        S. MARTINEZ.
000300 INSTALLATION.  CONSUMER NOTE SERVICING - LOAN ACCOUNTING.
000400 DATE-WRITTEN.  05/14/1986.
000500 DATE-COMPILED.
000600 SECURITY.      CONFIDENTIAL - LOAN SERVICING DEPT USE ONLY.
000700*
000800*****************************************************************
000900*                       C H A N G E   L O G
001000*****************************************************************
001100* 05/14/86 SM    ORIGINAL -- BUILDS AN AMORTIZATION SCHEDULE FOR
001200*                A SINGLE NOTE, EITHER BALANCED-PAYMENT (ANNUAL)
001300*                OR FLAT FIXED-INTEREST, FOR THE NIGHTLY NOTE
001400*                ACCOUNTING RUN.
001500* 11/03/86 SM    ADDED EARLY / ADDITIONAL PAYMENT HANDLING --
001600*                DECREASE-TERM AND DECREASE-MONTHLY-PAYMENT.
001700* 02/19/87 EJ    ADDED REPEATING EARLY PAYMENT EXPANSION PER
001800*                NOTE DEPT REQUEST 0231 (MONTHLY EXTRA PRINCIPAL
001900*                SET UP ONE TIME INSTEAD OF BY HAND EACH MONTH).
002000* 07/07/89 KLW   ADDED TAX-INCLUDED / TAX-EXCLUDED WITHHOLDING
002100*                ON INTEREST AND PRINCIPAL FOR FOREIGN NOTE
002200*                HOLDERS (REQUEST 0410).
002300* 04/02/91 EJ    FIX -- LEVEL PAYMENT WAS NOT BEING RECOMPUTED
002400*                WHEN A DECREASE-MONTHLY-PAYMENT EARLY PAYMENT
002500*                LANDED ON THE LAST SCHEDULED MONTH.
002600* 09/23/93 SM    FIX -- FIXED-INTEREST SCHEDULE COULD OVERSHOOT
002700*                TOTAL-AMOUNT-DUE BY A PENNY ON THE LAST PERIOD.
002800*                SHORTFALL IS NOW CLAMPED INSTEAD OF WRITTEN.
002900* 03/11/96 KLW   PRODUCT/ITEM TABLE CARRIED THROUGH ON LOAN-FILE
003000*                FOR THE NEW ALLOCATION REPORT -- NOT YET
003100*                CONSUMED HERE, SEE NOTE DEPT REQUEST 0588.
003200* 12/01/98 SM    Y2K -- CONVERTED ALL DATE GROUPS ON LOAN-FILE,
003300*                MP-REC AND WORKING STORAGE TO 4-DIGIT YEARS.
003400*                LN1100-1ST-PYMT-YYYY AND MP-PAYMENT-YYYY ARE
003500*                NOW PIC 9(4), WERE PIC 9(2) WITH A WINDOWED
003600*                CENTURY.  RERUN ALL 1999/2000 MATURING NOTES.
003700* 06/30/99 SM    Y2K -- LEAP YEAR TEST IN DETERMINE-LEAP-YEAR
003800*                NOW CHECKS THE 400-YEAR RULE EXPLICITLY (2000
003900*                IS A LEAP YEAR, 1900 WAS NOT).
004000* 08/14/02 EJ    ADDED LOAN SERVICING REQUEST 4471 -- PER-ITEM
004100*                TAX PERCENTAGE ON PRODUCT-TABLE, CARRIED BUT
004200*                STILL NOT CONSUMED BY EITHER CALCULATOR.
004300* 05/02/05 KLW   REQUEST 4471-B -- SPLIT THE TAX AMOUNTS OUT OF
004400*                MP-REC INTO THEIR OWN GROUP, SEE MPAYREC.
004500*****************************************************************
004600*
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     CONSOLE IS CRT
005100     C01 IS TOP-OF-FORM.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT LOAN-FILE  ASSIGN TO LOANIN
005500            ORGANIZATION IS SEQUENTIAL.
005600     SELECT MPAY-FILE  ASSIGN TO MPAYOUT
005700            ORGANIZATION IS SEQUENTIAL.
005800     SELECT LAMZ-FILE  ASSIGN TO LAMZOUT
005900            ORGANIZATION IS SEQUENTIAL.
006000*
006100 DATA DIVISION.
006200 FILE SECTION.
006300*
006400 FD  LOAN-FILE
006500     LABEL RECORDS ARE STANDARD
006600     DATA RECORD IS LN1100-REC.
006700     COPY LOANREC.
006800*
006900 FD  MPAY-FILE
007000     LABEL RECORDS ARE STANDARD
007100     DATA RECORD IS MP-REC.
007200     COPY MPAYREC.
007300*
007400 FD  LAMZ-FILE
007500     LABEL RECORDS ARE STANDARD
007600     DATA RECORD IS LZ-REC.
007700     COPY LAMZREC.
007800*
007900 WORKING-STORAGE SECTION.
008000*
008100*2005 KLW  REQ 4471-B -- ADDED WS-REJECT-COUNT SO END-RTN
008200*          CAN SHOW HOW MANY NOTES FELL OUT ON VALIDATION,
008300*          NOTE DEPT WAS ASKING FOR A RUN TOTAL ON THIS.
008400 77  WS-REJECT-COUNT             PIC S9(7) COMP VALUE 0.
008500*
008600*    WS-TRACE-SW IS NOT DRIVEN BY ANY PARM -- FLIP IT TO 'Y'
008700*    BY HAND IN A RERUN WHEN NOTE SERVICING REPORTS A BAD
008800*    SCHEDULE AND WE NEED THE PER-PERIOD ABEND DIAGNOSTIC.
008900 77  WS-TRACE-SW                 PIC X     VALUE 'N'.
009000     88  WS-TRACE-ON                  VALUE 'Y'.
009100*
009200 01  WS-SWITCHES.
009300     05  WS-EOF-SW               PIC X         VALUE 'N'.
009400         88  WS-EOF-LOAN                   VALUE 'Y'.
009500     05  WS-VALID-SW             PIC X         VALUE 'Y'.
009600         88  WS-LOAN-VALID                 VALUE 'Y'.
009700         88  WS-LOAN-INVALID               VALUE 'N'.
009800     05  WS-PENDING-SW           PIC X         VALUE 'N'.
009900         88  WS-HAVE-PENDING               VALUE 'Y'.
010000     05  WS-ABEND-SW             PIC X         VALUE 'N'.
010100         88  WS-LOAN-ABENDED                VALUE 'Y'.
010200     05  WS-FOUND-REPEATER-SW    PIC X         VALUE 'N'.
010300     05  WS-LEAP-YEAR-SW         PIC X         VALUE 'N'.
010400         88  WS-LEAP-YEAR                  VALUE 'Y'.
010500     05  WS-HAS-PYMT-DATE-SW     PIC X         VALUE 'N'.
010600         88  WS-HAS-PYMT-DATE               VALUE 'Y'.
010700     05  FILLER                  PIC X(10)     VALUE SPACE.
010800*
010900 01  WS-COUNTERS COMP.
011000     05  WS-LOAN-CTR             PIC S9(7)     VALUE 0.
011100     05  WS-PYMT-CTR             PIC S9(4)     VALUE 0.
011200     05  WS-MONTH-NO             PIC S9(4)     VALUE 0.
011300     05  WS-REMAINING-TERM       PIC S9(4)     VALUE 0.
011400     05  WS-PEND-MONTH-NO        PIC S9(4)     VALUE 0.
011500     05  WS-SUB                  PIC S9(4)     VALUE 0.
011600     05  WS-DIM-SUB              PIC S9(2)     VALUE 0.
011700     05  WS-TEMP-DIV             PIC S9(9)     VALUE 0.
011800     05  WS-REM4                 PIC S9(4)     VALUE 0.
011900     05  WS-REM100               PIC S9(4)     VALUE 0.
012000     05  WS-REM400               PIC S9(4)     VALUE 0.
012100     05  FILLER                  PIC S9(4)     VALUE 0.
012200*
012300 01  WS-MONEY-FIELDS.
012400     05  WS-BALANCE              PIC S9(13)V99 COMP-3 VALUE 0.
012500     05  WS-LEVEL-PAYMENT        PIC S9(13)V99 COMP-3 VALUE 0.
012600     05  WS-INTEREST             PIC S9(13)V99 COMP-3 VALUE 0.
012700     05  WS-PRINCIPAL            PIC S9(13)V99 COMP-3 VALUE 0.
012800     05  WS-EARLY-AMT            PIC S9(13)V99 COMP-3 VALUE 0.
012900     05  WS-EARLY-STRATEGY       PIC X                VALUE SPACE.
013000     05  WS-TOTAL-INT-PAID       PIC S9(13)V99 COMP-3 VALUE 0.
013100     05  WS-PERIOD-TOTAL         PIC S9(13)V99 COMP-3 VALUE 0.
013200     05  WS-SHORTFALL            PIC S9(13)V99 COMP-3 VALUE 0.
013300     05  WS-FIXED-MONTHLY-INT    PIC S9(11)V9(4)
013400                                 COMP-3 VALUE 0.
013500     05  WS-FIXED-MONTHLY-PRIN   PIC S9(13)V99 COMP-3 VALUE 0.
013600     05  WS-TOTAL-INT-DUE        PIC S9(13)V9(4)
013700                                 COMP-3 VALUE 0.
013800     05  WS-TOTAL-AMT-DUE        PIC S9(13)V9(4)
013900                                 COMP-3 VALUE 0.
014000     05  WS-INITIAL-MTH-PYMT     PIC S9(13)V99 COMP-3 VALUE 0.
014100     05  WS-RATE-FRACTION-4      PIC S9V9(4)   COMP-3 VALUE 0.
014200     05  FILLER                  PIC X(10)     VALUE SPACE.
014300*
014400 01  WS-PENDING-FIELDS.
014500     05  WS-PEND-DATE.
014600         10  WS-PEND-YYYY        PIC 9(4)      VALUE 0.
014700         10  WS-PEND-MM          PIC 9(2)      VALUE 0.
014800         10  WS-PEND-DD          PIC 9(2)      VALUE 0.
014900     05  WS-PEND-DATE-N REDEFINES WS-PEND-DATE PIC 9(8).
015000     05  WS-PEND-BALANCE-BEFORE  PIC S9(13)V99 COMP-3 VALUE 0.
015100     05  WS-PEND-INTEREST        PIC S9(13)V99 COMP-3 VALUE 0.
015200     05  WS-PEND-PRINCIPAL       PIC S9(13)V99 COMP-3 VALUE 0.
015300     05  WS-PEND-EARLY-AMT       PIC S9(13)V99 COMP-3 VALUE 0.
015400     05  FILLER                  PIC X(10)     VALUE SPACE.
015500*
015600 01  WS-RATE-FIELDS.
015700     05  WS-RATE-FRACTION        PIC S9V9(15)  COMP-3 VALUE 0.
015800     05  WS-MONTHLY-RATE         PIC S9V9(15)  COMP-3 VALUE 0.
015900     05  WS-RATE-PLUS-ONE        PIC S9V9(15)  COMP-3 VALUE 0.
016000     05  WS-RATE-PLUS-ONE-N      PIC S9(9)V9(9)
016100                                 COMP-3 VALUE 0.
016200     05  WS-ANNUITY-FACTOR       PIC S9(9)V9(9)
016300                                 COMP-3 VALUE 0.
016400     05  FILLER                  PIC X(10)     VALUE SPACE.
016500*
016600 01  WS-TAX-FIELDS.
016700     05  WS-TAX-DECIMAL-RATE     PIC S9V9(4)   COMP-3 VALUE 0.
016800     05  WS-INTEREST-TAX         PIC S9(13)V99 COMP-3 VALUE 0.
016900     05  WS-PRINCIPAL-TAX        PIC S9(13)V99 COMP-3 VALUE 0.
017000     05  WS-ADJ-INTEREST         PIC S9(13)V99 COMP-3 VALUE 0.
017100     05  WS-ADJ-PRINCIPAL        PIC S9(13)V99 COMP-3 VALUE 0.
017200     05  WS-TOTAL-TAX-AMT        PIC S9(13)V99 COMP-3 VALUE 0.
017300     05  WS-ADJ-ADDL-PYMT        PIC S9(13)V99 COMP-3 VALUE 0.
017400     05  WS-TAX-BASE-AMT         PIC S9(13)V99 COMP-3 VALUE 0.
017500     05  WS-TAX-AMT-WORK         PIC S9(13)V99 COMP-3 VALUE 0.
017600     05  FILLER                  PIC X(10)     VALUE SPACE.
017700*
017800 01  WS-DATE-FIELDS.
017900*    2026 EJ  REQ 4471-D -- ADVANCE-PAYMENT-DATE WAS CLAMPING
018000*             WS-CUR-DD FORWARD MONTH TO MONTH AND NEVER
018100*             RECOVERED THE ORIGINAL DAY-OF-MONTH ONCE A SHORT
018200*             MONTH CLAMPED IT.  WS-ORIG-PYMT-DD HOLDS THE
018300*             FIRST-PAYMENT DAY SO EVERY MONTH RE-ANCHORS FROM
018400*             IT INSTEAD OF FROM THE PRIOR MONTH'S RESULT.
018500     05  WS-CURRENT-PYMT-DATE.
018600         10  WS-CUR-YYYY         PIC 9(4)      VALUE 0.
018700         10  WS-CUR-MM           PIC 9(2)      VALUE 0.
018800         10  WS-CUR-DD           PIC 9(2)      VALUE 0.
018900     05  WS-CURRENT-PYMT-DATE-N REDEFINES WS-CURRENT-PYMT-DATE
019000                                 PIC 9(8).
019100     05  WS-ORIG-PYMT-DD         PIC 9(2)      VALUE 0.
019200     05  WS-NEXT-YYYY            PIC 9(4)      VALUE 0.
019300     05  WS-NEXT-MM              PIC 9(2)      VALUE 0.
019400     05  WS-LAST-DAY-OF-MONTH    PIC 9(2)      VALUE 0.
019500     05  FILLER                  PIC X(08)     VALUE SPACE.
019600*
019700 01  WS-DIM-VALUES.
019800     05  FILLER  PIC 9(2)  VALUE 31.
019900     05  FILLER  PIC 9(2)  VALUE 28.
020000     05  FILLER  PIC 9(2)  VALUE 31.
020100     05  FILLER  PIC 9(2)  VALUE 30.
020200     05  FILLER  PIC 9(2)  VALUE 31.
020300     05  FILLER  PIC 9(2)  VALUE 30.
020400     05  FILLER  PIC 9(2)  VALUE 31.
020500     05  FILLER  PIC 9(2)  VALUE 31.
020600     05  FILLER  PIC 9(2)  VALUE 30.
020700     05  FILLER  PIC 9(2)  VALUE 31.
020800     05  FILLER  PIC 9(2)  VALUE 30.
020900     05  FILLER  PIC 9(2)  VALUE 31.
021000 01  WS-DIM-TABLE REDEFINES WS-DIM-VALUES.
021100     05  WS-DIM  PIC 9(2)  OCCURS 12 TIMES.
021200*
021300 01  WS-REJECT-REASON            PIC X(40)     VALUE SPACE.
021400*
021500*--------------------------------------------------------------
021600*    EXPANDED EARLY-PAYMENT LOOKUP TABLE, ONE SLOT PER
021700*    SCHEDULED MONTH (0 THRU 479).  BUILT BY
021800*    EXPAND-EARLY-PAYMENTS FROM THE RAW LN1100-EARLY-PAYMENT-
021900*    TABLE EACH TIME A NEW LOAN IS READ.
022000*--------------------------------------------------------------
022100 01  WS-EXPANDED-EARLY-PAYMENTS.
022200     05  WS-EXP-EP-TABLE OCCURS 480 TIMES
022300             INDEXED BY EXP-IDX.
022400         10  WS-EXP-EP-IN-USE    PIC X         VALUE 'N'.
022500             88  WS-EXP-EP-PRESENT          VALUE 'Y'.
022600         10  WS-EXP-EP-AMOUNT    PIC S9(13)V99
022700                                 COMP-3 VALUE 0.
022800         10  WS-EXP-EP-STRATEGY  PIC X         VALUE SPACE.
022900         10  FILLER              PIC X(4)      VALUE SPACE.
023000*
023100 PROCEDURE DIVISION.
023200*
023300 A010-MAIN-LINE.
023400     OPEN INPUT  LOAN-FILE.
023500     OPEN OUTPUT MPAY-FILE.
023600     OPEN OUTPUT LAMZ-FILE.
023700     PERFORM READ-LOAN-RECORD.
023800     PERFORM 001-PROCESS-ONE-LOAN THRU 001-PROCESS-ONE-LOAN-EXIT
023900         UNTIL WS-EOF-LOAN.
024000     PERFORM END-RTN.
024100*
024200 001-PROCESS-ONE-LOAN.
024300     PERFORM 002-VALIDATE-LOAN THRU 002-VALIDATE-LOAN-EXIT.
024400     IF WS-LOAN-VALID
024500         PERFORM 003-EXPAND-EARLY-PAYMENTS
024600             THRU 003-EXPAND-EARLY-PAYMENTS-EXIT
024700         MOVE 'N' TO WS-ABEND-SW
024800         IF LN1100-TYPE-ANNUITY
024900             PERFORM COMPUTE-MONTHLY-RATE
025000             MOVE LN1100-LOAN-AMOUNT    TO WS-BALANCE
025100             MOVE LN1100-LOAN-TERM      TO WS-REMAINING-TERM
025200             PERFORM COMPUTE-LEVEL-PAYMENT
025300             PERFORM 004-ANNUITY-SCHEDULE
025400                 THRU 004-ANNUITY-SCHEDULE-EXIT
025500             IF NOT WS-LOAN-ABENDED
025600                 PERFORM ANNUITY-TOTALS
025700             END-IF
025800         ELSE
025900             PERFORM COMPUTE-FIXED-CONSTANTS
026000             PERFORM 005-FIXED-SCHEDULE
026100                 THRU 005-FIXED-SCHEDULE-EXIT
026200             IF NOT WS-LOAN-ABENDED
026300                 PERFORM FIXED-TOTALS
026400             END-IF
026500         END-IF
026600         IF WS-LOAN-ABENDED
026700             ADD 1 TO WS-REJECT-COUNT
026800             DISPLAY 'LOAN ' WS-LOAN-CTR
026900                 ' REJECTED -- SCHEDULE COULD NOT BE COMPLETED'
027000                 UPON CRT
027100         ELSE
027200             PERFORM WRITE-LOAN-AMORTIZATION
027300         END-IF
027400     ELSE
027500         ADD 1 TO WS-REJECT-COUNT
027600         DISPLAY 'LOAN ' WS-LOAN-CTR ' REJECTED -- '
027700             WS-REJECT-REASON
027800             UPON CRT
027900     END-IF.
028000     PERFORM READ-LOAN-RECORD.
028100 001-PROCESS-ONE-LOAN-EXIT.
028200     EXIT.
028300*
028400 READ-LOAN-RECORD.
028500     READ LOAN-FILE
028600         AT END
028700             SET WS-EOF-LOAN TO TRUE
028800     END-READ.
028900     IF NOT WS-EOF-LOAN
029000         ADD 1 TO WS-LOAN-CTR
029100     END-IF.
029200*
029300*--------------------------------------------------------------
029400*    VALIDATION -- LOAN AMOUNT, RATE AND TERM ARE MANDATORY
029500*    AND MUST BE POSITIVE.  EVERY EARLY PAYMENT MUST CARRY A
029600*    NON-NEGATIVE PAYMENT NUMBER, A NON-NEGATIVE AMOUNT AND A
029700*    STRATEGY CODE.
029800*--------------------------------------------------------------
029900 002-VALIDATE-LOAN.
030000     SET WS-LOAN-VALID TO TRUE.
030100     MOVE SPACE TO WS-REJECT-REASON.
030200     IF LN1100-LOAN-AMOUNT NOT > 0
030300         SET WS-LOAN-INVALID TO TRUE
030400         MOVE 'LOAN AMOUNT MUST BE PRESENT AND POSITIVE'
030500             TO WS-REJECT-REASON
030600     END-IF.
030700     IF WS-LOAN-VALID AND LN1100-LOAN-TERM NOT > 0
030800         SET WS-LOAN-INVALID TO TRUE
030900         MOVE 'LOAN TERM MUST BE PRESENT AND POSITIVE'
031000             TO WS-REJECT-REASON
031100     END-IF.
031200     IF WS-LOAN-VALID AND LN1100-LOAN-RATE NOT > 0
031300         SET WS-LOAN-INVALID TO TRUE
031400         MOVE 'LOAN RATE MUST BE PRESENT AND POSITIVE'
031500             TO WS-REJECT-REASON
031600     END-IF.
031700     IF WS-LOAN-VALID
031800         PERFORM VALIDATE-EARLY-PAYMENTS
031900     END-IF.
032000 002-VALIDATE-LOAN-EXIT.
032100     EXIT.
032200*
032300 VALIDATE-EARLY-PAYMENTS.
032400     SET EP-IDX TO 1.
032500     PERFORM VALIDATE-ONE-EARLY-PAYMENT
032600         THRU VALIDATE-ONE-EARLY-PAYMENT-EXIT
032700         UNTIL EP-IDX > LN1100-EARLY-PYMT-COUNT
032800            OR WS-LOAN-INVALID.
032900*
033000 VALIDATE-ONE-EARLY-PAYMENT.
033100     IF EP1100-AMOUNT (EP-IDX) < 0
033200         SET WS-LOAN-INVALID TO TRUE
033300         MOVE 'EARLY PAYMENT AMOUNT MAY NOT BE NEGATIVE'
033400             TO WS-REJECT-REASON.
033500     IF EP1100-PYMT-NUMBER (EP-IDX) < 0
033600         SET WS-LOAN-INVALID TO TRUE
033700         MOVE 'EARLY PAYMENT NUMBER MAY NOT BE NEGATIVE'
033800             TO WS-REJECT-REASON.
033900     IF EP1100-STRATEGY (EP-IDX) = SPACE
034000         SET WS-LOAN-INVALID TO TRUE
034100         MOVE 'EARLY PAYMENT STRATEGY IS MISSING'
034200             TO WS-REJECT-REASON.
034300     SET EP-IDX UP BY 1.
034400 VALIDATE-ONE-EARLY-PAYMENT-EXIT.
034500     EXIT.
034600*
034700*--------------------------------------------------------------
034800*    EARLY-PAYMENT REPEATING EXPANSION.  EVERY "SINGLE"
034900*    ENTRY IS COPIED AS-IS.  OF THE REMAINING (REPEATING)
035000*    ENTRIES ONLY THE FIRST ONE ENCOUNTERED ON THE RECORD IS
035100*    EXPANDED, FROM ITS OWN PAYMENT NUMBER THROUGH ITS REPEAT-
035200*    TO-MONTH, INCLUSIVE.  ANY FURTHER REPEATING ENTRIES ARE
035300*    DROPPED -- SEE REQUEST 0231 NOTES, THIS COMBINATION IS
035400*    CONSIDERED CONTRADICTORY AND IS NOT SUPPORTED.
035500*--------------------------------------------------------------
035600 003-EXPAND-EARLY-PAYMENTS.
035700     SET EXP-IDX TO 1.
035800     PERFORM CLEAR-ONE-EXPANDED-SLOT
035900         THRU CLEAR-ONE-EXPANDED-SLOT-EXIT
036000         UNTIL EXP-IDX > 480.
036100     MOVE 'N' TO WS-FOUND-REPEATER-SW.
036200     SET EP-IDX TO 1.
036300     PERFORM EXPAND-ONE-EARLY-PAYMENT
036400         THRU EXPAND-ONE-EARLY-PAYMENT-EXIT
036500         UNTIL EP-IDX > LN1100-EARLY-PYMT-COUNT.
036600 003-EXPAND-EARLY-PAYMENTS-EXIT.
036700     EXIT.
036800*
036900 CLEAR-ONE-EXPANDED-SLOT.
037000     MOVE 'N' TO WS-EXP-EP-IN-USE (EXP-IDX).
037100     SET EXP-IDX UP BY 1.
037200 CLEAR-ONE-EXPANDED-SLOT-EXIT.
037300     EXIT.
037400*
037500 EXPAND-ONE-EARLY-PAYMENT.
037600     IF EP1100-SINGLE (EP-IDX)
037700         PERFORM COPY-SINGLE-ENTRY
037800     ELSE
037900         IF WS-FOUND-REPEATER-SW = 'N'
038000             MOVE 'Y' TO WS-FOUND-REPEATER-SW
038100             PERFORM EXPAND-ONE-REPEATER.
038200     SET EP-IDX UP BY 1.
038300 EXPAND-ONE-EARLY-PAYMENT-EXIT.
038400     EXIT.
038500*
038600 COPY-SINGLE-ENTRY.
038700     COMPUTE WS-SUB = EP1100-PYMT-NUMBER (EP-IDX) + 1.
038800     IF WS-SUB > 0 AND WS-SUB NOT > 480
038900         MOVE 'Y' TO WS-EXP-EP-IN-USE (WS-SUB)
039000         MOVE EP1100-AMOUNT (EP-IDX)
039100             TO WS-EXP-EP-AMOUNT (WS-SUB)
039200         MOVE EP1100-STRATEGY (EP-IDX)
039300             TO WS-EXP-EP-STRATEGY (WS-SUB)
039400     END-IF.
039500*
039600 EXPAND-ONE-REPEATER.
039700     MOVE EP1100-PYMT-NUMBER (EP-IDX) TO WS-MONTH-NO.
039800     PERFORM EXPAND-ONE-REPEATER-SLOT
039900         THRU EXPAND-ONE-REPEATER-SLOT-EXIT
040000         UNTIL WS-MONTH-NO > EP1100-REPEAT-TO-MONTH (EP-IDX).
040100*
040200 EXPAND-ONE-REPEATER-SLOT.
040300     COMPUTE WS-SUB = WS-MONTH-NO + 1.
040400     IF WS-SUB > 0 AND WS-SUB NOT > 480
040500         MOVE 'Y' TO WS-EXP-EP-IN-USE (WS-SUB)
040600         MOVE EP1100-AMOUNT (EP-IDX)
040700             TO WS-EXP-EP-AMOUNT (WS-SUB)
040800         MOVE EP1100-STRATEGY (EP-IDX)
040900             TO WS-EXP-EP-STRATEGY (WS-SUB)
041000     END-IF.
041100     ADD 1 TO WS-MONTH-NO.
041200 EXPAND-ONE-REPEATER-SLOT-EXIT.
041300     EXIT.
041400*
041500*--------------------------------------------------------------
041600*    ANNUITY (BALANCED PAYMENT) MONTHLY RATE AND LEVEL
041700*    PAYMENT.  BOTH DIVISIONS ARE ROUNDED SEPARATELY, HALF-UP,
041800*    TO 15 DECIMAL PLACES, AS THE NOTE DEPT SPEC CALLS FOR.
041900*--------------------------------------------------------------
042000 COMPUTE-MONTHLY-RATE.
042100     COMPUTE WS-RATE-FRACTION ROUNDED =
042200         LN1100-LOAN-RATE / 100.
042300     COMPUTE WS-MONTHLY-RATE ROUNDED =
042400         WS-RATE-FRACTION / 12.
042500*
042600 COMPUTE-LEVEL-PAYMENT.
042700     COMPUTE WS-RATE-PLUS-ONE ROUNDED =
042800         1 + WS-MONTHLY-RATE.
042900     COMPUTE WS-RATE-PLUS-ONE-N ROUNDED =
043000         WS-RATE-PLUS-ONE ** WS-REMAINING-TERM.
043100     COMPUTE WS-ANNUITY-FACTOR ROUNDED =
043200         (WS-MONTHLY-RATE * WS-RATE-PLUS-ONE-N) /
043300         (WS-RATE-PLUS-ONE-N - 1).
043400     COMPUTE WS-LEVEL-PAYMENT ROUNDED =
043500         WS-BALANCE * WS-ANNUITY-FACTOR.
043600*
043700*--------------------------------------------------------------
043800*    ANNUITY SCHEDULE.  THE PAYMENT JUST COMPUTED IS HELD IN
043900*    WS-PENDING-FIELDS UNTIL THE *NEXT* PERIOD PROVES OUT --
044000*    IF THAT NEXT PERIOD'S INTEREST OR BALANCE GOES NEGATIVE,
044100*    THE PENDING PERIOD IS CORRECTED TO PAY THE NOTE OFF
044200*    EXACTLY INSTEAD OF BEING WRITTEN AS COMPUTED.
044300*--------------------------------------------------------------
044400 004-ANNUITY-SCHEDULE.
044500     MOVE 0 TO WS-TOTAL-INT-PAID.
044600     MOVE 0 TO WS-PYMT-CTR.
044700     MOVE 'N' TO WS-PENDING-SW.
044800     IF LN1100-1ST-PYMT-DATE-N NOT = 0
044900         SET WS-HAS-PYMT-DATE TO TRUE
045000         MOVE LN1100-1ST-PYMT-DATE TO WS-CURRENT-PYMT-DATE
045100         MOVE LN1100-1ST-PYMT-DD   TO WS-ORIG-PYMT-DD
045200     ELSE
045300         SET WS-HAS-PYMT-DATE TO FALSE
045400     END-IF.
045500     MOVE 0 TO WS-MONTH-NO.
045600     PERFORM ANNUITY-ONE-PERIOD THRU ANNUITY-ONE-PERIOD-EXIT
045700         UNTIL WS-MONTH-NO NOT < LN1100-LOAN-TERM
045800            OR WS-LOAN-ABENDED.
045900     IF WS-HAVE-PENDING
046000         PERFORM WRITE-MONTHLY-PAYMENT
046100     END-IF.
046200 004-ANNUITY-SCHEDULE-EXIT.
046300     EXIT.
046400*
046500 ANNUITY-ONE-PERIOD.
046600     COMPUTE WS-INTEREST ROUNDED =
046700         WS-BALANCE * WS-MONTHLY-RATE.
046800     IF WS-INTEREST < 0 OR WS-BALANCE < 0
046900         IF WS-HAVE-PENDING
047000             PERFORM CORRECT-PENDING-PERIOD
047100             PERFORM WRITE-MONTHLY-PAYMENT
047200         END-IF
047300         MOVE 'N' TO WS-PENDING-SW
047400         IF WS-TRACE-ON
047500             DISPLAY 'AMORT2500 -- LOAN ' WS-LOAN-CTR
047600                 ' STOPPED EARLY AT MONTH ' WS-MONTH-NO
047700                 ' BAL ' WS-BALANCE ' INT ' WS-INTEREST
047800                 UPON CRT
047900         END-IF
048000         SET WS-LOAN-ABENDED TO TRUE
048100         GO TO ANNUITY-ONE-PERIOD-EXIT
048200     END-IF.
048300     IF WS-HAVE-PENDING
048400         PERFORM WRITE-MONTHLY-PAYMENT
048500     END-IF.
048600     ADD WS-INTEREST TO WS-TOTAL-INT-PAID.
048700     PERFORM LOOKUP-EARLY-PAYMENT.
048800     IF WS-MONTH-NO = LN1100-LOAN-TERM - 1
048900         MOVE WS-BALANCE TO WS-PRINCIPAL
049000     ELSE
049100         COMPUTE WS-PRINCIPAL ROUNDED =
049200             WS-LEVEL-PAYMENT - WS-INTEREST + WS-EARLY-AMT.
049300     PERFORM BUILD-PENDING-PERIOD.
049400     SUBTRACT WS-PRINCIPAL FROM WS-BALANCE.
049500     MOVE 'Y' TO WS-PENDING-SW.
049600     IF WS-EARLY-STRATEGY = 'M'
049700         COMPUTE WS-REMAINING-TERM =
049800             LN1100-LOAN-TERM - WS-MONTH-NO - 1
049900         IF WS-REMAINING-TERM > 0
050000             PERFORM COMPUTE-LEVEL-PAYMENT
050100         END-IF
050200     END-IF.
050300     PERFORM ADVANCE-PAYMENT-DATE.
050400     ADD 1 TO WS-MONTH-NO.
050500 ANNUITY-ONE-PERIOD-EXIT.
050600     EXIT.
050700*
050800 CORRECT-PENDING-PERIOD.
050900     MOVE WS-PEND-BALANCE-BEFORE TO WS-PEND-PRINCIPAL.
051000*
051100 LOOKUP-EARLY-PAYMENT.
051200     MOVE 0     TO WS-EARLY-AMT.
051300     MOVE SPACE TO WS-EARLY-STRATEGY.
051400     COMPUTE WS-SUB = WS-MONTH-NO + 1.
051500     IF WS-SUB > 0 AND WS-SUB NOT > 480
051600         IF WS-EXP-EP-PRESENT (WS-SUB)
051700             MOVE WS-EXP-EP-AMOUNT (WS-SUB)   TO WS-EARLY-AMT
051800             MOVE WS-EXP-EP-STRATEGY (WS-SUB)
051900                 TO WS-EARLY-STRATEGY
052000         END-IF
052100     END-IF.
052200*
052300 BUILD-PENDING-PERIOD.
052400     MOVE WS-MONTH-NO            TO WS-PEND-MONTH-NO.
052500     MOVE WS-CURRENT-PYMT-DATE   TO WS-PEND-DATE.
052600     MOVE WS-BALANCE             TO WS-PEND-BALANCE-BEFORE.
052700     MOVE WS-INTEREST            TO WS-PEND-INTEREST.
052800     MOVE WS-PRINCIPAL           TO WS-PEND-PRINCIPAL.
052900     MOVE WS-EARLY-AMT           TO WS-PEND-EARLY-AMT.
053000*
053100 ANNUITY-TOTALS.
053200     MOVE WS-LEVEL-PAYMENT    TO LZ-MONTHLY-PAYMENT-AMOUNT.
053300     MOVE WS-TOTAL-INT-PAID   TO LZ-OVERPAYMENT-AMOUNT.
053400     MOVE WS-PYMT-CTR         TO LZ-PAYMENT-COUNT.
053500*
053600*--------------------------------------------------------------
053700*    FIXED-INTEREST (FLAT RATE) CONSTANTS.  MONTHLY INTEREST
053800*    IS COMPUTED ONCE ON THE ORIGINAL PRINCIPAL AND STAYS
053900*    CONSTANT UNLESS THE TERM CHANGES ON A DECREASE-MONTHLY-
054000*    PAYMENT EARLY PAYMENT.
054100*--------------------------------------------------------------
054200 COMPUTE-FIXED-CONSTANTS.
054300     COMPUTE WS-RATE-FRACTION-4 ROUNDED =
054400         LN1100-LOAN-RATE / 100.
054500     COMPUTE WS-FIXED-MONTHLY-INT ROUNDED =
054600         LN1100-LOAN-AMOUNT * WS-RATE-FRACTION-4.
054700     COMPUTE WS-FIXED-MONTHLY-PRIN ROUNDED =
054800         LN1100-LOAN-AMOUNT / LN1100-LOAN-TERM.
054900     COMPUTE WS-TOTAL-INT-DUE ROUNDED =
055000         WS-FIXED-MONTHLY-INT * LN1100-LOAN-TERM.
055100     COMPUTE WS-TOTAL-AMT-DUE ROUNDED =
055200         LN1100-LOAN-AMOUNT + WS-TOTAL-INT-DUE.
055300     COMPUTE WS-INITIAL-MTH-PYMT ROUNDED =
055400         WS-FIXED-MONTHLY-INT + WS-FIXED-MONTHLY-PRIN.
055500     MOVE LN1100-LOAN-TERM    TO WS-REMAINING-TERM.
055600     MOVE LN1100-LOAN-AMOUNT  TO WS-BALANCE.
055700*
055800 005-FIXED-SCHEDULE.
055900     MOVE 0 TO WS-PYMT-CTR.
056000     IF LN1100-1ST-PYMT-DATE-N NOT = 0
056100         SET WS-HAS-PYMT-DATE TO TRUE
056200         MOVE LN1100-1ST-PYMT-DATE TO WS-CURRENT-PYMT-DATE
056300         MOVE LN1100-1ST-PYMT-DD   TO WS-ORIG-PYMT-DD
056400     ELSE
056500         SET WS-HAS-PYMT-DATE TO FALSE
056600     END-IF.
056700     MOVE 0 TO WS-MONTH-NO.
056800     PERFORM FIXED-ONE-PERIOD THRU FIXED-ONE-PERIOD-EXIT
056900         UNTIL WS-MONTH-NO NOT < LN1100-LOAN-TERM
057000            OR WS-LOAN-ABENDED.
057100 005-FIXED-SCHEDULE-EXIT.
057200     EXIT.
057300*
057400 FIXED-ONE-PERIOD.
057500     PERFORM LOOKUP-EARLY-PAYMENT.
057600     MOVE WS-FIXED-MONTHLY-INT  TO WS-INTEREST.
057700     MOVE WS-FIXED-MONTHLY-PRIN TO WS-PRINCIPAL.
057800     IF WS-EARLY-STRATEGY NOT = SPACE
057900         COMPUTE WS-TOTAL-AMT-DUE =
058000             WS-TOTAL-AMT-DUE
058100                 - WS-EARLY-AMT - WS-INTEREST - WS-PRINCIPAL
058200         IF WS-TOTAL-AMT-DUE < 0
058300             DISPLAY 'LOAN ' WS-LOAN-CTR
058400                 ' REJECTED -- TOO MUCH MONEY' UPON CRT
058500             SET WS-LOAN-ABENDED TO TRUE
058600             GO TO FIXED-ONE-PERIOD-EXIT
058700         END-IF
058800         IF WS-PRINCIPAL + WS-INTEREST > 0
058900             PERFORM WRITE-MONTHLY-PAYMENT
059000         END-IF
059100         SUBTRACT WS-PRINCIPAL FROM WS-BALANCE
059200         PERFORM FIXED-REAMORTIZE
059300         PERFORM ADVANCE-PAYMENT-DATE
059400     ELSE
059500         COMPUTE WS-PERIOD-TOTAL = WS-INTEREST + WS-PRINCIPAL
059600         IF WS-PERIOD-TOTAL > WS-TOTAL-AMT-DUE
059700             COMPUTE WS-SHORTFALL =
059800                 WS-PERIOD-TOTAL - WS-TOTAL-AMT-DUE
059900             COMPUTE WS-PRINCIPAL = WS-PRINCIPAL - WS-SHORTFALL
060000         END-IF
060100         IF WS-PRINCIPAL + WS-INTEREST > 0
060200             COMPUTE WS-TOTAL-AMT-DUE =
060300                 WS-TOTAL-AMT-DUE - WS-INTEREST - WS-PRINCIPAL
060400             PERFORM WRITE-MONTHLY-PAYMENT
060500             SUBTRACT WS-PRINCIPAL FROM WS-BALANCE
060600         END-IF
060700         PERFORM ADVANCE-PAYMENT-DATE
060800     END-IF.
060900     ADD 1 TO WS-MONTH-NO.
061000 FIXED-ONE-PERIOD-EXIT.
061100     EXIT.
061200*
061300 FIXED-REAMORTIZE.
061400     IF WS-EARLY-STRATEGY = 'M'
061500         SUBTRACT 0 FROM WS-REMAINING-TERM
061600         COMPUTE WS-REMAINING-TERM =
061700             LN1100-LOAN-TERM - WS-MONTH-NO - 1
061800         IF WS-REMAINING-TERM > 0
061900             COMPUTE WS-FIXED-MONTHLY-PRIN ROUNDED =
062000                 WS-BALANCE / WS-REMAINING-TERM
062100         END-IF
062200     ELSE
062300         IF WS-EARLY-STRATEGY = 'T'
062400             SUBTRACT 1 FROM WS-REMAINING-TERM
062500         END-IF
062600     END-IF.
062700*
062800 FIXED-TOTALS.
062900     MOVE WS-INITIAL-MTH-PYMT TO LZ-MONTHLY-PAYMENT-AMOUNT.
063000     MOVE WS-TOTAL-INT-DUE    TO LZ-OVERPAYMENT-AMOUNT.
063100     MOVE WS-PYMT-CTR         TO LZ-PAYMENT-COUNT.
063200*
063300*--------------------------------------------------------------
063400*    TAX-RESULT -- TURNS A PRE-TAX INTEREST/PRINCIPAL PAIR
063500*    INTO THE TAX-ADJUSTED AMOUNTS WRITTEN TO MP-REC.  NO TAX
063600*    IS COMPUTED WHEN THE LOAN HAS NO TAX CONFIGURATION AT ALL.
063700*--------------------------------------------------------------
063800 005-CALC-TAX-RESULT.
063900     MOVE WS-INTEREST  TO WS-ADJ-INTEREST.
064000     MOVE WS-PRINCIPAL TO WS-ADJ-PRINCIPAL.
064100     MOVE 0 TO WS-INTEREST-TAX.
064200     MOVE 0 TO WS-PRINCIPAL-TAX.
064300     IF LN1100-TAX-NOT-SET
064400         GO TO 005-CALC-TAX-RESULT-EXIT
064500     END-IF.
064600     IF LN1100-TAX-PERCENTAGE NOT > 0
064700         GO TO 005-CALC-TAX-RESULT-EXIT
064800     END-IF.
064900     COMPUTE WS-TAX-DECIMAL-RATE ROUNDED =
065000         LN1100-TAX-PERCENTAGE / 100.
065100     IF LN1100-TAX-INTEREST-ONLY OR LN1100-TAX-BOTH
065200         MOVE WS-INTEREST TO WS-TAX-BASE-AMT
065300         IF LN1100-TAX-INCLUDED
065400             PERFORM EXTRACT-INCLUDED-TAX
065500             MOVE WS-TAX-AMT-WORK TO WS-INTEREST-TAX
065600             COMPUTE WS-ADJ-INTEREST =
065700                 WS-INTEREST - WS-INTEREST-TAX
065800         ELSE
065900             PERFORM CALC-EXCLUDED-TAX
066000             MOVE WS-TAX-AMT-WORK TO WS-INTEREST-TAX
066100             MOVE WS-INTEREST TO WS-ADJ-INTEREST
066200         END-IF
066300     END-IF.
066400     IF LN1100-TAX-PRINCIPAL-ONLY OR LN1100-TAX-BOTH
066500         MOVE WS-PRINCIPAL TO WS-TAX-BASE-AMT
066600         IF LN1100-TAX-INCLUDED
066700             PERFORM EXTRACT-INCLUDED-TAX
066800             MOVE WS-TAX-AMT-WORK TO WS-PRINCIPAL-TAX
066900             COMPUTE WS-ADJ-PRINCIPAL =
067000                 WS-PRINCIPAL - WS-PRINCIPAL-TAX
067100         ELSE
067200             PERFORM CALC-EXCLUDED-TAX
067300             MOVE WS-TAX-AMT-WORK TO WS-PRINCIPAL-TAX
067400             MOVE WS-PRINCIPAL TO WS-ADJ-PRINCIPAL
067500         END-IF
067600     END-IF.
067700 005-CALC-TAX-RESULT-EXIT.
067800     COMPUTE WS-TOTAL-TAX-AMT =
067900         WS-INTEREST-TAX + WS-PRINCIPAL-TAX.
068000*
068100 EXTRACT-INCLUDED-TAX.
068200*    BASE = AMOUNT-WITH-TAX / (1 + DECIMAL-RATE), 2 DEC HALF-UP
068300*    TAX  = AMOUNT-WITH-TAX - BASE
068400     COMPUTE WS-TAX-AMT-WORK ROUNDED =
068500         WS-TAX-BASE-AMT -
068600             (WS-TAX-BASE-AMT / (1 + WS-TAX-DECIMAL-RATE)).
068700*
068800 CALC-EXCLUDED-TAX.
068900*    TAX = BASE-AMOUNT * DECIMAL-RATE, 2 DEC HALF-UP
069000     COMPUTE WS-TAX-AMT-WORK ROUNDED =
069100         WS-TAX-BASE-AMT * WS-TAX-DECIMAL-RATE.
069200*
069300*--------------------------------------------------------------
069400*    CALCULATE-ADDITIONAL-PAYMENT -- EARLY/ADDITIONAL
069500*    PAYMENTS ONLY EVER HIT PRINCIPAL, SO THIS ONLY APPLIES
069600*    WHEN TAX IS INCLUDED AND THE TAX TYPE IS BOTH OR
069700*    PRINCIPAL-ONLY.  OTHERWISE THE AMOUNT PASSES THROUGH.
069800*--------------------------------------------------------------
069900 CALC-ADDITIONAL-PMT-TAX.
070000     MOVE WS-EARLY-AMT TO WS-ADJ-ADDL-PYMT.
070100     IF WS-EARLY-AMT > 0
070200        AND LN1100-TAX-INCLUDED
070300        AND (LN1100-TAX-BOTH OR LN1100-TAX-PRINCIPAL-ONLY)
070400         MOVE WS-EARLY-AMT TO WS-TAX-BASE-AMT
070500         PERFORM EXTRACT-INCLUDED-TAX
070600         COMPUTE WS-ADJ-ADDL-PYMT =
070700             WS-EARLY-AMT - WS-TAX-AMT-WORK
070800     END-IF.
070900*
071000*--------------------------------------------------------------
071100*    ADVANCE THE PAYMENT DATE ONE MONTH, KEEPING THE SAME
071200*    DAY-OF-MONTH AS THE FIRST PAYMENT DATE -- IF THAT DAY
071300*    DOES NOT EXIST IN THE NEXT MONTH, USE THE LAST DAY OF
071400*    THE NEXT MONTH INSTEAD.  NO-OP WHEN NO FIRST PAYMENT
071500*    DATE WAS SUPPLIED ON THE LOAN.
071600*--------------------------------------------------------------
071700 ADVANCE-PAYMENT-DATE.
071800     IF NOT WS-HAS-PYMT-DATE
071900         GO TO ADVANCE-PAYMENT-DATE-EXIT
072000     END-IF.
072100     IF WS-CUR-MM = 12
072200         COMPUTE WS-NEXT-YYYY = WS-CUR-YYYY + 1
072300         MOVE 1 TO WS-NEXT-MM
072400     ELSE
072500         MOVE WS-CUR-YYYY TO WS-NEXT-YYYY
072600         COMPUTE WS-NEXT-MM = WS-CUR-MM + 1
072700     END-IF.
072800     MOVE WS-NEXT-YYYY TO WS-CUR-YYYY.
072900     PERFORM DETERMINE-LEAP-YEAR.
073000     MOVE WS-NEXT-MM TO WS-DIM-SUB.
073100     MOVE WS-DIM (WS-DIM-SUB) TO WS-LAST-DAY-OF-MONTH.
073200     IF WS-NEXT-MM = 2 AND WS-LEAP-YEAR
073300         MOVE 29 TO WS-LAST-DAY-OF-MONTH
073400     END-IF.
073500     MOVE WS-NEXT-MM TO WS-CUR-MM.
073600     MOVE WS-ORIG-PYMT-DD TO WS-CUR-DD.
073700     IF WS-CUR-DD > WS-LAST-DAY-OF-MONTH
073800         MOVE WS-LAST-DAY-OF-MONTH TO WS-CUR-DD
073900     END-IF.
074000 ADVANCE-PAYMENT-DATE-EXIT.
074100     EXIT.
074200*
074300 DETERMINE-LEAP-YEAR.
074400     MOVE 'N' TO WS-LEAP-YEAR-SW.
074500     DIVIDE WS-NEXT-YYYY BY 4 GIVING WS-TEMP-DIV
074600         REMAINDER WS-REM4.
074700     IF WS-REM4 = 0
074800         DIVIDE WS-NEXT-YYYY BY 100 GIVING WS-TEMP-DIV
074900             REMAINDER WS-REM100
075000         IF WS-REM100 NOT = 0
075100             SET WS-LEAP-YEAR TO TRUE
075200         ELSE
075300             DIVIDE WS-NEXT-YYYY BY 400 GIVING WS-TEMP-DIV
075400                 REMAINDER WS-REM400
075500             IF WS-REM400 = 0
075600                 SET WS-LEAP-YEAR TO TRUE
075700             END-IF
075800         END-IF
075900     END-IF.
076000*
076100*--------------------------------------------------------------
076200*    WRITE ONE MONTHLY-PAYMENT DETAIL RECORD FROM THE PENDING
076300*    (ANNUITY) OR CURRENT-PERIOD (FIXED) WORKING FIELDS.
076400*--------------------------------------------------------------
076500 WRITE-MONTHLY-PAYMENT.
076600     IF LN1100-TYPE-ANNUITY
076700         MOVE WS-PEND-MONTH-NO  TO WS-MONTH-NO
076800         MOVE WS-PEND-INTEREST  TO WS-INTEREST
076900         MOVE WS-PEND-PRINCIPAL TO WS-PRINCIPAL
077000         MOVE WS-PEND-EARLY-AMT TO WS-EARLY-AMT
077100         MOVE WS-PEND-DATE      TO MP-PAYMENT-DATE
077200         COMPUTE MP-LOAN-BALANCE-AMOUNT =
077300             WS-PEND-BALANCE-BEFORE - WS-PEND-PRINCIPAL
077400     ELSE
077500         MOVE WS-CURRENT-PYMT-DATE TO MP-PAYMENT-DATE
077600         COMPUTE MP-LOAN-BALANCE-AMOUNT = WS-BALANCE
077700     END-IF.
077800     PERFORM 005-CALC-TAX-RESULT THRU 005-CALC-TAX-RESULT-EXIT.
077900     PERFORM CALC-ADDITIONAL-PMT-TAX.
078000     MOVE WS-MONTH-NO           TO MP-MONTH-NUMBER.
078100     MOVE WS-ADJ-PRINCIPAL      TO MP-DEBT-PAYMENT-AMOUNT.
078200     MOVE WS-ADJ-INTEREST       TO MP-INTEREST-PAYMENT-AMT.
078300     COMPUTE MP-PAYMENT-AMOUNT =
078400         MP-DEBT-PAYMENT-AMOUNT + MP-INTEREST-PAYMENT-AMT.
078500     MOVE WS-ADJ-ADDL-PYMT      TO MP-ADDITIONAL-PYMT-AMT.
078600     MOVE WS-TOTAL-TAX-AMT      TO MP-TAX-AMOUNT.
078700     MOVE WS-INTEREST-TAX       TO MP-INTEREST-TAX-AMOUNT.
078800     MOVE WS-PRINCIPAL-TAX      TO MP-PRINCIPAL-TAX-AMOUNT.
078900     WRITE MP-REC.
079000     ADD 1 TO WS-PYMT-CTR.
079100*
079200 WRITE-LOAN-AMORTIZATION.
079300     WRITE LZ-REC.
079400*
079500 END-RTN.
079600     DISPLAY 'AMORT2500 -- LOANS PROCESSED: ' WS-LOAN-CTR
079700         UPON CRT.
079800     DISPLAY 'AMORT2500 -- LOANS REJECTED:  ' WS-REJECT-COUNT
079900         UPON CRT.
080000     CLOSE LOAN-FILE.
080100     CLOSE MPAY-FILE.
080200     CLOSE LAMZ-FILE.
080300     STOP RUN.
